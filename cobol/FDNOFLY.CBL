000100* FDNOFLY.CBL
000200* Record layout for the no-fly-list reference file.  NFL- is the
000300* data-name prefix for this layout throughout the run.
000400    FD  NO-FLY-LIST-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  NO-FLY-LIST-RECORD.
000700        05  NFL-NAME                    PIC X(30).
000800        05  FILLER                      PIC X(05).
