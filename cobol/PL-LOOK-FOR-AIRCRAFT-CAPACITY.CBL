000100* PL-LOOK-FOR-AIRCRAFT-CAPACITY.CBL
000200* Keyed SEARCH ALL of ACM-TABLE on W-SEARCH-AIRCRAFT-TYPE and
000300* W-SEARCH-AIRCRAFT-MODEL.  An unrecognized type/model combination
000400* leaves FOUND-AIRCRAFT-RECORD "N" -- the caller in
000500* PL-VALIDATE-ORDER.CBL turns that into a "CP" exception so the
000600* order is rejected rather than booked against a capacity the
000700* fleet table does not recognize (ticket AP-0152).
000800    3100-LOOK-FOR-AIRCRAFT-CAPACITY.
000900 
001000        MOVE "N" TO W-FOUND-AIRCRAFT-RECORD.
001100        SET ACM-IDX TO 1.
001200        SEARCH ALL ACM-TABLE
001300            AT END
001400                MOVE "N" TO W-FOUND-AIRCRAFT-RECORD
001500            WHEN ACM-TBL-TYPE (ACM-IDX) = W-SEARCH-AIRCRAFT-TYPE
001600                 AND ACM-TBL-MODEL (ACM-IDX) =
001700                    W-SEARCH-AIRCRAFT-MODEL
001800                MOVE "Y" TO W-FOUND-AIRCRAFT-RECORD.
001900 
002000    3100-EXIT.
002100        EXIT.
