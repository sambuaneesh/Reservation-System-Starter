000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.        process-flight-orders.
000300AUTHOR.            R L MASTERSON.
000400INSTALLATION.      MIDSTATE AIR RESERVATIONS - BATCH OPERATIONS.
000500DATE-WRITTEN.      1992-03-02.
000600DATE-COMPILED.
000700SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800 
000900*-----------------------------------------------------------------
001000*   CHANGE LOG
001100*-----------------------------------------------------------------
001200*   1992-03-02 RLM Original nightly flight-order run, cut over
001300*                    from the manual reservations-desk order book
001400*                    (ticket AP-0001). Reads ORDER-REQUEST,
001500*                    screens against the no-fly list and flight
001600*                    capacity, takes payment, posts ORDER-RESULT,
001700*                    prints SUMMARY-REPORT.
001800*   1992-06-18 RLM Added AIRCRAFT-CAPACITY table lookup so
001900*                    capacity no longer has to be hand-keyed onto
002000*                    FLIGHT-MASTER (ticket AP-0032).
002100*   1992-11-30 RLM Added credit-card and PayPal payment strategies
002200*                    (ticket AP-0074); previously every order was
002300*                    posted unpaid pending a manual ledger entry.
002400*   1993-04-14 RLM No-fly screening extended to cover every named
002500*                    passenger, not just the customer of record
002600*                    (ticket AP-0118, complaint from the FAA
002700*                    liaison desk).
002800*   1994-01-20 RLM Per-leg capacity accounting rewritten so one
002900*                    congested leg fails the whole order instead
003000*                    of partially booking it (ticket AP-0145).
003100*   1995-06-09 RLM Multi-leg journeys: added
003200*                    PL-COMPUTE-JOURNEY.CBL for
003300*                    connectivity/timing checks, distance/price
003400*                    accumulation and the binding-capacity rule
003500*                    (ticket AP-0171).
003600*   1996-11-02 CRM Arrival-time estimate now rolls the arrival
003700*                    date forward when a leg's duration crosses
003800*                    midnight (ticket AP-0188 -- yesterday's
003900*                    negative-duration bug report).
004000*   1997-08-05 RLM Added the PL-NOTIFY-FLIGHT-CHANGE.CBL booking
004100*                    table and notification fan-out for newly
004200*                    added passengers (ticket AP-0203). End-of-run
004300*                    price/cancellation fan-out stubbed in pending
004400*                    a rate-maintenance feed -- not funded this
004500*                    release.
004600*   1998-02-11 RLM Revenue total widened to 9(09)V99; three-digit
004700*                    accepted counts were wrapping the old PIC
004800*                    9(06) footer field on the December run
004900*                    (ticket AP-0211).
005000*   1999-02-18 CRM Y2K fix -- WS-RUN-DATE now carries a 4-digit
005100*                    CCYY instead of a 2-digit YY so the report
005200*                    heading does not wrap to 1900 (ticket
005300*                    AP-0219).
005400*   1999-09-30 RLM Corrected SUMMARY-REPORT column headings to
005500*                    match the layout finally signed off by
005600*                    Accounting (ticket AP-0226).
005700*   2001-05-14 TKD CREDIT-CARD-MASTER is now rewritten at end of
005800*                    run so a card's available amount carries
005900*                    forward to the next night's run (ticket
006000*                    AP-0248 -- cards were being re-credited every
006100*                    night).
006200*   2003-10-08 TKD Raised FLT-TABLE/CCM-TABLE OCCURS limits to 500
006300*                    entries; the airline's schedule outgrew the
006400*                    old 200-entry ceiling (ticket AP-0267).
006500*-----------------------------------------------------------------
006600 
006700ENVIRONMENT DIVISION.
006800   CONFIGURATION SECTION.
006900      SPECIAL-NAMES.
007000          C01                    IS TOP-OF-FORM
007100          CLASS PAY-TYPE-CLASS   IS "C" THRU "P"
007200          UPSI-0 ON STATUS IS    W-EXTRA-COPY-REQUESTED.
007300 
007400   INPUT-OUTPUT SECTION.
007500      FILE-CONTROL.
007600 
007700         COPY "SLORDREQ.CBL".
007800         COPY "SLFLTMAS.CBL".
007900         COPY "SLACFTCP.CBL".
008000         COPY "SLNOFLY.CBL".
008100         COPY "SLPAYPAL.CBL".
008200         COPY "SLCCMAST.CBL".
008300         COPY "SLORDRES.CBL".
008400         COPY "SLEXCEPT.CBL".
008500         COPY "SLNOTIFY.CBL".
008600 
008700         SELECT SUMMARY-REPORT-FILE
008800                ASSIGN TO "SUMRPT"
008900                ORGANIZATION IS LINE SEQUENTIAL.
009000 
009100DATA DIVISION.
009200   FILE SECTION.
009300 
009400         COPY "FDORDREQ.CBL".
009500         COPY "FDFLTMAS.CBL".
009600         COPY "FDACFTCP.CBL".
009700         COPY "FDNOFLY.CBL".
009800         COPY "FDPAYPAL.CBL".
009900         COPY "FDCCMAST.CBL".
010000         COPY "FDORDRES.CBL".
010100         COPY "FDEXCEPT.CBL".
010200         COPY "FDNOTIFY.CBL".
010300 
010400         FD  SUMMARY-REPORT-FILE
010500             LABEL RECORDS ARE OMITTED.
010600         01  SUMMARY-REPORT-RECORD      PIC X(80).
010700 
010800   WORKING-STORAGE SECTION.
010900 
011000         01  TITLE.
011100             05  FILLER              PIC X(24) VALUE SPACES.
011200             05  FILLER              PIC X(31)
011300                     VALUE "FLIGHT ORDER SUMMARY REPORT".
011400             05  FILLER              PIC X(15) VALUE SPACES.
011500             05  FILLER              PIC X(05) VALUE "PAGE:".
011600             05  PAGE-NUMBER         PIC 9(04) VALUE 0.
011700 
011800         01  HEADING-1.
011900             05  FILLER              PIC X(10) VALUE "ORDER ID".
012000             05  FILLER              PIC X(01) VALUE SPACES.
012100             05  FILLER              PIC X(30)
012200                     VALUE "CUSTOMER NAME".
012300             05  FILLER              PIC X(01) VALUE SPACES.
012400             05  FILLER              PIC X(12) VALUE "PRICE".
012500             05  FILLER              PIC X(01) VALUE SPACES.
012600             05  FILLER              PIC X(04) VALUE "PAY".
012700             05  FILLER              PIC X(01) VALUE SPACES.
012800             05  FILLER              PIC X(10) VALUE "STATUS".
012900 
013000         01  HEADING-2.
013100             05  FILLER              PIC X(10) VALUE "==========".
013200             05  FILLER              PIC X(01) VALUE SPACES.
013300             05  FILLER              PIC X(30)
013400                     VALUE "==============================".
013500             05  FILLER              PIC X(01) VALUE SPACES.
013600             05  FILLER              PIC X(12)
013700                     VALUE "============".
013800             05  FILLER              PIC X(01) VALUE SPACES.
013900             05  FILLER              PIC X(04) VALUE "====".
014000             05  FILLER              PIC X(01) VALUE SPACES.
014100             05  FILLER              PIC X(10) VALUE "==========".
014200 
014300         01  DETAIL-1.
014400             05  D-ORDER-ID          PIC ZZZZZZZZZ9.
014500             05  FILLER              PIC X(01) VALUE SPACES.
014600             05  D-CUSTOMER-NAME     PIC X(30).
014700             05  FILLER              PIC X(01) VALUE SPACES.
014800             05  D-PRICE             PIC ZZZ,ZZ9.99.
014900             05  FILLER              PIC X(03) VALUE SPACES.
015000             05  D-PAYMENT-TYPE      PIC X(04).
015100             05  FILLER              PIC X(01) VALUE SPACES.
015200             05  D-STATUS            PIC X(10).
015300 
015400         01  TOTALS-LINE.
015500             05  D-TOTALS-LABEL      PIC X(36).
015600             05  D-TOTALS-VALUE      PIC ZZZ,ZZZ,ZZ9.
015700             05  FILLER              PIC X(33).
015800*    Revenue prints with 2 decimals (ticket AP-0272); same 80-byte
015900*    line, so the revenue total keeps its cents instead of being
016000*    truncated through the count-only edited field above.
016100         01  TOTALS-LINE-REVENUE REDEFINES TOTALS-LINE.
016200             05  DR-TOTALS-LABEL     PIC X(36).
016300             05  D-REVENUE-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
016400             05  FILLER              PIC X(30).
016500 
016600         01  W-PRINTED-LINES         PIC 9(02).
016700             88  PAGE-FULL           VALUE 50 THROUGH 99.
016800 
016900         01  W-EXTRA-COPY-REQUESTED  PIC X.
017000             88  EXTRA-COPY-REQUESTED VALUE "Y".
017100 
017200         COPY "wsfltord.cbl".
017300 
017400*-----------------------------------------------------------------
017500PROCEDURE DIVISION.
017600 
017700    0000-BEGIN-RUN.
017800 
017900        PERFORM 1000-LOAD-REFERENCE-TABLES THRU 1000-EXIT.
018000 
018100        OPEN INPUT  ORDER-REQUEST-FILE.
018200        OPEN OUTPUT ORDER-RESULT-FILE.
018300        OPEN OUTPUT EXCEPTION-FILE.
018400        OPEN OUTPUT NOTIFICATION-FILE.
018500        OPEN OUTPUT SUMMARY-REPORT-FILE.
018600 
018700        ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018800 
018900        MOVE ZERO TO WS-NEXT-ORDER-ID.
019000        MOVE ZERO TO PAGE-NUMBER.
019100        MOVE "N"  TO W-END-OF-ORDERS.
019200 
019300        PERFORM 8000-PRINT-HEADINGS THRU 8000-EXIT.
019400 
019500        PERFORM 9100-READ-NEXT-ORDER THRU 9100-EXIT.
019600        PERFORM 9200-PROCESS-ONE-ORDER THRU 9200-EXIT
019700                UNTIL END-OF-ORDERS.
019800 
019900        PERFORM 6100-NOTIFY-FLIGHT-CHANGES THRU 6100-EXIT.
020000        PERFORM 8200-PRINT-TOTALS-FOOTER THRU 8200-EXIT.
020100        PERFORM 8900-FINALIZE-PAGE THRU 8900-EXIT.
020200 
020300        PERFORM 9500-REWRITE-CREDIT-CARD-MASTER THRU 9500-EXIT.
020400 
020500        CLOSE ORDER-REQUEST-FILE.
020600        CLOSE ORDER-RESULT-FILE.
020700        CLOSE EXCEPTION-FILE.
020800        CLOSE NOTIFICATION-FILE.
020900        CLOSE SUMMARY-REPORT-FILE.
021000 
021100        EXIT PROGRAM.
021200        STOP RUN.
021300 
021400    0000-EXIT.
021500        EXIT.
021600 
021700    9100-READ-NEXT-ORDER.
021800 
021900        READ ORDER-REQUEST-FILE
022000            AT END MOVE "Y" TO W-END-OF-ORDERS.
022100 
022200    9100-EXIT.
022300        EXIT.
022400 
022500*-----------------------------------------------------------------
022600*   Order processing template, ticket AP-0211: skip if already
022700*   closed, validate, take payment, finalize. W-ORDER-IS-CLOSED is
022800*   never "Y" for a fresh batch order -- the closed-flag guard
022900*   below is carried over from the on-line order entry copybook
023000*   this paragraph was modeled on, preserved here though it never
023100*   fires against a nightly run's own input.
023200    9200-PROCESS-ONE-ORDER.
023300 
023400        MOVE "N" TO W-ORDER-IS-CLOSED.
023500 
023600        IF NOT ORDER-IS-CLOSED
023700            PERFORM 2000-VALIDATE-ORDER THRU 2000-EXIT
023800            IF ORDER-IS-VALID
023900                PERFORM 4000-PROCESS-PAYMENT THRU 4000-EXIT
024000                IF PAYMENT-ACCEPTED
024100                    PERFORM 9300-FINALIZE-ACCEPTED-ORDER THRU
024200                       9300-EXIT
024300                ELSE
024400                    PERFORM 9400-REJECT-ORDER THRU 9400-EXIT
024500            ELSE
024600                PERFORM 9400-REJECT-ORDER THRU 9400-EXIT.
024700 
024800        PERFORM 9100-READ-NEXT-ORDER THRU 9100-EXIT.
024900 
025000    9200-EXIT.
025100        EXIT.
025200 
025300*   2001-05-14 TKD Finalize always just sets the closed flag and
025400*   posts the result; booked seats are bumped here, not inside
025500*   PL-VALIDATE-ORDER.CBL, so a rejected order never touches
025600*   FLT-TBL-BOOKED-SEATS.
025700    9300-FINALIZE-ACCEPTED-ORDER.
025800 
025900        MOVE "Y" TO W-ORDER-IS-CLOSED.
026000 
026100        ADD 1 TO WS-NEXT-ORDER-ID.
026200        MOVE WS-NEXT-ORDER-ID  TO RES-ORDER-ID.
026300        MOVE ORD-CUSTOMER-NAME TO RES-CUSTOMER-NAME.
026400        MOVE ORD-PRICE         TO RES-PRICE.
026500        MOVE ORD-PAYMENT-TYPE  TO RES-PAYMENT-TYPE.
026600        MOVE "A"               TO RES-STATUS.
026700        WRITE ORDER-RESULT-RECORD.
026800 
026900        ADD 1 TO WS-ACCEPTED-COUNT.
027000        ADD ORD-PRICE TO WS-REVENUE-TOTAL.
027100 
027200        SET W-LEG-IDX TO 1.
027300        PERFORM 9310-BUMP-ONE-FLIGHT THRU 9310-EXIT
027400                UNTIL W-LEG-IDX > ORD-FLIGHT-COUNT.
027500 
027600        PERFORM 6000-NOTIFY-NEW-PASSENGERS THRU 6000-EXIT.
027700 
027800        IF PAGE-FULL
027900            PERFORM 8900-FINALIZE-PAGE THRU 8900-EXIT
028000            PERFORM 8000-PRINT-HEADINGS THRU 8000-EXIT.
028100 
028200        MOVE WS-NEXT-ORDER-ID  TO D-ORDER-ID.
028300        MOVE ORD-CUSTOMER-NAME TO D-CUSTOMER-NAME.
028400        MOVE ORD-PRICE         TO D-PRICE.
028500        MOVE ORD-PAYMENT-TYPE  TO D-PAYMENT-TYPE.
028600        MOVE "ACCEPTED"        TO D-STATUS.
028700        PERFORM 8100-PRINT-DETAIL-LINE THRU 8100-EXIT.
028800 
028900    9300-EXIT.
029000        EXIT.
029100 
029200    9310-BUMP-ONE-FLIGHT.
029300 
029400        MOVE ORD-FLIGHT-NUMBER (W-LEG-IDX) TO
029500           W-SEARCH-FLIGHT-NUMBER.
029600        PERFORM 3000-LOOK-FOR-FLIGHT-RECORD THRU 3000-EXIT.
029700 
029800        IF FOUND-FLIGHT-RECORD
029900            ADD ORD-PASSENGER-COUNT
030000                    TO FLT-TBL-BOOKED-SEATS (FLT-IDX).
030100 
030200        SET W-LEG-IDX UP BY 1.
030300 
030400    9310-EXIT.
030500        EXIT.
030600 
030700*   EXC-REASON-CODE/-TEXT are set either by PL-VALIDATE-ORDER.CBL
030800*   ("NF"/"CP") or by PL-PROCESS-PAYMENT.CBL ("PV"/"PF"); this
030900*   paragraph only has to know which rejected-count bucket to
031000*   bump.
031100    9400-REJECT-ORDER.
031200 
031300        MOVE ORD-CUSTOMER-NAME    TO EXC-CUSTOMER-NAME.
031400        MOVE W-REJECT-REASON-CODE TO EXC-REASON-CODE.
031500        MOVE W-REJECT-REASON-TEXT TO EXC-REASON-TEXT.
031600        WRITE EXCEPTION-RECORD.
031700 
031800        IF EXC-REASON-NO-FLY
031900            ADD 1 TO WS-REJECTED-NF-COUNT
032000        ELSE
032100            IF EXC-REASON-CAPACITY
032200                ADD 1 TO WS-REJECTED-CP-COUNT
032300            ELSE
032400                IF EXC-REASON-PAY-INVALID
032500                    ADD 1 TO WS-REJECTED-PV-COUNT
032600                ELSE
032700                    ADD 1 TO WS-REJECTED-PF-COUNT.
032800 
032900        IF PAGE-FULL
033000            PERFORM 8900-FINALIZE-PAGE THRU 8900-EXIT
033100            PERFORM 8000-PRINT-HEADINGS THRU 8000-EXIT.
033200 
033300        MOVE ZERO              TO D-ORDER-ID.
033400        MOVE ORD-CUSTOMER-NAME TO D-CUSTOMER-NAME.
033500        MOVE ORD-PRICE         TO D-PRICE.
033600        MOVE ORD-PAYMENT-TYPE  TO D-PAYMENT-TYPE.
033700        MOVE "REJECTED"        TO D-STATUS.
033800        PERFORM 8100-PRINT-DETAIL-LINE THRU 8100-EXIT.
033900 
034000    9400-EXIT.
034100        EXIT.
034200 
034300*   2001-05-14 TKD Rewrite the whole credit-card table back to
034400*   CREDIT-CARD-MASTER-FILE at end of run so the debited available
034500*   amounts carry forward into tomorrow night's run (ticket
034600*   AP-0248).
034700    9500-REWRITE-CREDIT-CARD-MASTER.
034800 
034900        OPEN OUTPUT CREDIT-CARD-MASTER-FILE.
035000 
035100        SET CCM-IDX TO 1.
035200        PERFORM 9510-REWRITE-ONE-CARD THRU 9510-EXIT
035300                UNTIL CCM-IDX > CCM-TABLE-COUNT.
035400 
035500        CLOSE CREDIT-CARD-MASTER-FILE.
035600 
035700    9500-EXIT.
035800        EXIT.
035900 
036000    9510-REWRITE-ONE-CARD.
036100 
036200        MOVE CCM-TABLE (CCM-IDX) TO CREDIT-CARD-MASTER-RECORD.
036300        WRITE CREDIT-CARD-MASTER-RECORD.
036400        SET CCM-IDX UP BY 1.
036500 
036600    9510-EXIT.
036700        EXIT.
036800 
036900*-----------------------------------------------------------------
037000*   SUMMARY-REPORT page handling: TITLE/HEADING print-lines,
037100*   W-PRINTED-LINES/PAGE-FULL page break, FINALIZE-PAGE advances
037200*   to a new form.
037300    8000-PRINT-HEADINGS.
037400 
037500        ADD 1 TO PAGE-NUMBER.
037600        MOVE TITLE     TO SUMMARY-REPORT-RECORD.
037700        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
037800 
037900        MOVE HEADING-1 TO SUMMARY-REPORT-RECORD.
038000        WRITE SUMMARY-REPORT-RECORD AFTER ADVANCING 2.
038100 
038200        MOVE HEADING-2 TO SUMMARY-REPORT-RECORD.
038300        WRITE SUMMARY-REPORT-RECORD AFTER ADVANCING 1.
038400 
038500        MOVE 4 TO W-PRINTED-LINES.
038600 
038700    8000-EXIT.
038800        EXIT.
038900 
039000    8100-PRINT-DETAIL-LINE.
039100 
039200        MOVE DETAIL-1 TO SUMMARY-REPORT-RECORD.
039300        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
039400        ADD 1 TO W-PRINTED-LINES.
039500 
039600    8100-EXIT.
039700        EXIT.
039800 
039900*   1999-09-30 RLM Footer order finally signed off by Accounting:
040000*   accepted, then the four rejection buckets, then revenue, then
040100*   notifications (ticket AP-0226).
040200    8200-PRINT-TOTALS-FOOTER.
040300 
040400        MOVE SPACES TO SUMMARY-REPORT-RECORD.
040500        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
040600 
040700        MOVE "ORDERS ACCEPTED"              TO D-TOTALS-LABEL.
040800        MOVE WS-ACCEPTED-COUNT              TO D-TOTALS-VALUE.
040900        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
041000        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
041100 
041200        MOVE "ORDERS REJECTED - NO FLY (NF)"    TO D-TOTALS-LABEL.
041300        MOVE WS-REJECTED-NF-COUNT              TO D-TOTALS-VALUE.
041400        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
041500        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
041600 
041700        MOVE "ORDERS REJECTED - CAPACITY (CP)"  TO D-TOTALS-LABEL.
041800        MOVE WS-REJECTED-CP-COUNT              TO D-TOTALS-VALUE.
041900        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
042000        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
042100 
042200        MOVE "ORDERS REJECTED - PAY INVALID (PV)" TO
042300           D-TOTALS-LABEL.
042400        MOVE WS-REJECTED-PV-COUNT TO D-TOTALS-VALUE.
042500        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
042600        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
042700 
042800        MOVE "ORDERS REJECTED - PAY FAILED (PF)" TO
042900           D-TOTALS-LABEL.
043000        MOVE WS-REJECTED-PF-COUNT TO D-TOTALS-VALUE.
043100        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
043200        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
043300 
043400        MOVE SPACES TO SUMMARY-REPORT-RECORD.
043500        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
043600 
043700        MOVE "TOTAL REVENUE"    TO DR-TOTALS-LABEL.
043800        MOVE WS-REVENUE-TOTAL   TO D-REVENUE-VALUE.
043900        MOVE TOTALS-LINE-REVENUE TO SUMMARY-REPORT-RECORD.
044000        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
044100 
044200        MOVE "NOTIFICATIONS SENT"     TO D-TOTALS-LABEL.
044300        MOVE WS-NOTIFICATION-COUNT    TO D-TOTALS-VALUE.
044400        MOVE TOTALS-LINE TO SUMMARY-REPORT-RECORD.
044500        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
044600 
044700        ADD 9 TO W-PRINTED-LINES.
044800 
044900    8200-EXIT.
045000        EXIT.
045100 
045200    8900-FINALIZE-PAGE.
045300 
045400        MOVE SPACES TO SUMMARY-REPORT-RECORD.
045500        WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING PAGE.
045600 
045700    8900-EXIT.
045800        EXIT.
045900 
046000*-----------------------------------------------------------------
046100    COPY "PL-LOAD-REFERENCE-TABLES.CBL".
046200    COPY "PL-LOOK-FOR-FLIGHT-RECORD.CBL".
046300    COPY "PL-LOOK-FOR-AIRCRAFT-CAPACITY.CBL".
046400    COPY "PL-LOOK-FOR-NO-FLY-NAME.CBL".
046500    COPY "PL-VALIDATE-ORDER.CBL".
046600    COPY "PL-PROCESS-PAYMENT.CBL".
046700    COPY "PL-COMPUTE-JOURNEY.CBL".
046800    COPY "PL-NOTIFY-FLIGHT-CHANGE.CBL".
046900 
