000100* PL-VALIDATE-ORDER.CBL
000200* Order validation & no-fly screening.  Checks the customer and
000300* every
000400* passenger on ORDER-REQUEST-RECORD against NFL-TABLE, confirms
000500* every
000600* requested flight exists and has enough available capacity for
000700* the
000800* passenger count, and -- for a multi-leg order -- runs the leg
000900* connectivity precondition through PL-COMPUTE-JOURNEY.CBL.  Sets
001000* W-ORDER-IS-VALID and, on failure, W-REJECT-REASON-CODE/-TEXT for
001100* the
001200* EXCEPTION-RECORD the caller will write.
001300    2000-VALIDATE-ORDER.
001400 
001500        MOVE "Y" TO W-ORDER-IS-VALID.
001600        MOVE SPACES TO W-REJECT-REASON-CODE.
001700        MOVE SPACES TO W-REJECT-REASON-TEXT.
001800 
001900        PERFORM 2100-CHECK-NO-FLY-LIST THRU 2100-EXIT.
002000 
002100        IF ORDER-IS-VALID
002200            PERFORM 2200-CHECK-FLIGHT-CAPACITY THRU 2200-EXIT.
002300 
002400        IF ORDER-IS-VALID
002500           AND ORD-FLIGHT-COUNT > 1
002600            PERFORM 2300-CHECK-JOURNEY-CONNECTIONS THRU 2300-EXIT.
002700 
002800    2000-EXIT.
002900        EXIT.
003000 
003100*   1993-04-14 RLM  Customer name and every passenger name must
003200*   clear
003300*   the no-fly table; one bad name fails the whole order (ticket
003400*   AP-0118, carried into this run from the original vendor
003500*   edits).
003600    2100-CHECK-NO-FLY-LIST.
003700 
003800        MOVE ORD-CUSTOMER-NAME TO W-SEARCH-NO-FLY-NAME.
003900        PERFORM 3200-LOOK-FOR-NO-FLY-NAME THRU 3200-EXIT.
004000 
004100        IF FOUND-NO-FLY-NAME
004200            MOVE "N"  TO W-ORDER-IS-VALID
004300            MOVE "NF" TO W-REJECT-REASON-CODE
004400            MOVE "Customer is on the no-fly list" TO
004500               W-REJECT-REASON-TEXT.
004600 
004700        IF ORDER-IS-VALID
004800            SET W-PSGR-IDX TO 1
004900            PERFORM 2110-CHECK-ONE-PASSENGER THRU 2110-EXIT
005000                    UNTIL W-PSGR-IDX > ORD-PASSENGER-COUNT
005100                       OR NOT ORDER-IS-VALID.
005200 
005300    2100-EXIT.
005400        EXIT.
005500 
005600    2110-CHECK-ONE-PASSENGER.
005700 
005800        MOVE ORD-PASSENGER-NAME (W-PSGR-IDX) TO
005900           W-SEARCH-NO-FLY-NAME.
006000        PERFORM 3200-LOOK-FOR-NO-FLY-NAME THRU 3200-EXIT.
006100 
006200        IF FOUND-NO-FLY-NAME
006300            MOVE "N"  TO W-ORDER-IS-VALID
006400            MOVE "NF" TO W-REJECT-REASON-CODE
006500            MOVE "Passenger is on the no-fly list" TO
006600               W-REJECT-REASON-TEXT.
006700 
006800        SET W-PSGR-IDX UP BY 1.
006900 
007000    2110-EXIT.
007100        EXIT.
007200 
007300*   1994-01-20 RLM  Every leg of the order must exist in the
007400*   flight
007500*   catalogue and must have open seats for the full passenger
007600*   count;
007700*   no partial acceptance -- one congested or unknown leg fails
007800*   the
007900*   whole order.
008000    2200-CHECK-FLIGHT-CAPACITY.
008100 
008200        SET W-LEG-IDX TO 1.
008300        PERFORM 2210-CHECK-ONE-FLIGHT-LEG THRU 2210-EXIT
008400                UNTIL W-LEG-IDX > ORD-FLIGHT-COUNT
008500                   OR NOT ORDER-IS-VALID.
008600 
008700    2200-EXIT.
008800        EXIT.
008900 
009000    2210-CHECK-ONE-FLIGHT-LEG.
009100 
009200        MOVE ORD-FLIGHT-NUMBER (W-LEG-IDX) TO
009300           W-SEARCH-FLIGHT-NUMBER.
009400        PERFORM 3000-LOOK-FOR-FLIGHT-RECORD THRU 3000-EXIT.
009500 
009600        IF NOT FOUND-FLIGHT-RECORD
009700            MOVE "N"  TO W-ORDER-IS-VALID
009800            MOVE "CP" TO W-REJECT-REASON-CODE
009900            MOVE "Flight not found" TO W-REJECT-REASON-TEXT
010000        ELSE
010100            MOVE FLT-TBL-AIRCRAFT-TYPE (FLT-IDX)
010200                                          TO
010300                                           W-SEARCH-AIRCRAFT-TYPE
010400            MOVE FLT-TBL-AIRCRAFT-MODEL (FLT-IDX)
010500                                          TO
010600                                          W-SEARCH-AIRCRAFT-MODEL
010700            PERFORM 3100-LOOK-FOR-AIRCRAFT-CAPACITY THRU 3100-EXIT
010800            IF NOT FOUND-AIRCRAFT-RECORD
010900                MOVE "N"  TO W-ORDER-IS-VALID
011000                MOVE "CP" TO W-REJECT-REASON-CODE
011100                MOVE "Aircraft type/model not recognized"
011200                                          TO W-REJECT-REASON-TEXT
011300            ELSE
011400                COMPUTE W-LEG-AVAILABLE-CAPACITY =
011500                        ACM-TBL-PASS-CAPACITY (ACM-IDX)
011600                        - FLT-TBL-BOOKED-SEATS (FLT-IDX)
011700                IF W-LEG-AVAILABLE-CAPACITY < ORD-PASSENGER-COUNT
011800                    MOVE "N"  TO W-ORDER-IS-VALID
011900                    MOVE "CP" TO W-REJECT-REASON-CODE
012000                    MOVE
012100                      "Not enough seats available on this flight"
012200                                          TO W-REJECT-REASON-TEXT.
012300 
012400        SET W-LEG-IDX UP BY 1.
012500 
012600    2210-EXIT.
012700        EXIT.
012800 
012900*   1995-06-09 RLM  Multi-leg orders must form a real itinerary --
013000*   each leg's arrival airport feeds the next leg's departure
013100*   airport,
013200*   strictly forward in time.  See PL-COMPUTE-JOURNEY.CBL; this is
013300*   a
013400*   defensive check, not expected to trip against a well-formed
013500*   input
013600*   file.
013700    2300-CHECK-JOURNEY-CONNECTIONS.
013800 
013900        PERFORM 5000-COMPUTE-JOURNEY THRU 5000-EXIT.
014000 
014100        IF NOT WJ-CONNECTIONS-VALID
014200            MOVE "N"  TO W-ORDER-IS-VALID
014300            MOVE "CP" TO W-REJECT-REASON-CODE
014400            MOVE "Connections don't match or timing is invalid"
014500                                          TO W-REJECT-REASON-TEXT.
014600 
014700    2300-EXIT.
014800        EXIT.
