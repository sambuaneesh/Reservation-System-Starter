000100* PL-NOTIFY-FLIGHT-CHANGE.CBL
000200* Passenger notification fan-out, recast as a batch notification
000300* log.  6000-NOTIFY-NEW-PASSENGERS fires once per accepted order,
000400* one NOTIFICATION-RECORD per flight leg, and remembers the
000500* (customer, flight) pair in BK-TABLE so any later rate-update or
000600* cancellation pass can find everyone booked on a flight.
000700* 6100-NOTIFY-FLIGHT-CHANGES is that later pass; it is performed
000800* from 0000-BEGIN-RUN's end-of-run housekeeping but, as of this
000900* release, no rate-update file is read and no cancellation flag
001000* is carried on FLIGHT-MASTER, so WS-RATE-CHANGE-COUNT never goes
001100* above zero and the pass never fires against the files this run
001200* actually reads.  KNOWN LIMITATION, ticket AP-0203: wired in as
001300* a ready hook for the rate-maintenance feed when it is funded;
001400* not reachable in the current build.
001500    6000-NOTIFY-NEW-PASSENGERS.
001600 
001700        SET W-LEG-IDX TO 1.
001800        PERFORM 6010-NOTIFY-ONE-LEG THRU 6010-EXIT
001900                UNTIL W-LEG-IDX > ORD-FLIGHT-COUNT.
002000 
002100    6000-EXIT.
002200        EXIT.
002300 
002400    6010-NOTIFY-ONE-LEG.
002500 
002600        MOVE ORD-CUSTOMER-NAME TO NOT-CUSTOMER-NAME.
002700        MOVE ORD-FLIGHT-NUMBER (W-LEG-IDX) TO NOT-FLIGHT-NUMBER.
002800        MOVE SPACES TO NOT-MESSAGE.
002900        STRING "New passengers added to flight " DELIMITED BY SIZE
003000               ORD-FLIGHT-NUMBER (W-LEG-IDX) DELIMITED BY SIZE
003100               INTO NOT-MESSAGE.
003200        WRITE NOTIFICATION-RECORD.
003300        ADD 1 TO WS-NOTIFICATION-COUNT.
003400 
003500        IF BK-TABLE-COUNT < 2000
003600            ADD 1 TO BK-TABLE-COUNT
003700            SET BK-IDX TO BK-TABLE-COUNT
003800            MOVE ORD-CUSTOMER-NAME TO BK-CUSTOMER-NAME (BK-IDX)
003900            MOVE ORD-FLIGHT-NUMBER (W-LEG-IDX)
004000                                  TO BK-FLIGHT-NUMBER (BK-IDX).
004100 
004200        SET W-LEG-IDX UP BY 1.
004300 
004400    6010-EXIT.
004500        EXIT.
004600 
004700*   1997-08-05 RLM  End-of-run fan-out for a flight whose price,
004800*   departure time or cancellation status changed.  No rate-update
004900*   file is read by this job and FLIGHT-MASTER carries no
005000*   cancelled
005100*   indicator, so WS-RATE-CHANGE-COUNT is always zero and this
005200*   paragraph falls straight through; left in place as the hook a
005300*   future rate-maintenance feed would drive (ticket AP-0203, not
005400*   funded this release).
005500    6100-NOTIFY-FLIGHT-CHANGES.
005600 
005700        IF WS-RATE-CHANGE-COUNT > ZERO
005800            SET BK-IDX TO 1
005900            PERFORM 6110-NOTIFY-IF-BOOKED THRU 6110-EXIT
006000                    UNTIL BK-IDX > BK-TABLE-COUNT.
006100 
006200    6100-EXIT.
006300        EXIT.
006400 
006500    6110-NOTIFY-IF-BOOKED.
006600 
006700        IF BK-FLIGHT-NUMBER (BK-IDX) = W-CHANGED-FLIGHT-NUMBER
006800            MOVE BK-CUSTOMER-NAME (BK-IDX) TO NOT-CUSTOMER-NAME
006900            MOVE W-CHANGED-FLIGHT-NUMBER   TO NOT-FLIGHT-NUMBER
007000            MOVE SPACES TO NOT-MESSAGE
007100            STRING "Notification for flight " DELIMITED BY SIZE
007200                   W-CHANGED-FLIGHT-NUMBER DELIMITED BY SIZE
007300                   " from " DELIMITED BY SIZE
007400                   W-CHANGED-DEP-CODE DELIMITED BY SIZE
007500                   " to " DELIMITED BY SIZE
007600                   W-CHANGED-ARR-CODE DELIMITED BY SIZE
007700                   ": " DELIMITED BY SIZE
007800                   W-CHANGE-TEXT DELIMITED BY SIZE
007900                   INTO NOT-MESSAGE
008000            WRITE NOTIFICATION-RECORD
008100            ADD 1 TO WS-NOTIFICATION-COUNT.
008200 
008300        SET BK-IDX UP BY 1.
008400 
008500    6110-EXIT.
008600        EXIT.
