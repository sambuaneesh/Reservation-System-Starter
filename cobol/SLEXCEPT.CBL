000100* SLEXCEPT.CBL
000200* SELECT clause for the rejected-order exception file.
000300    SELECT EXCEPTION-FILE ASSIGN TO "EXCPT"
000400           ORGANIZATION IS LINE SEQUENTIAL.
