000100* PL-LOAD-REFERENCE-TABLES.CBL
000200* Loads the five read-only reference files into the in-memory
000300* OCCURS
000400* tables in wsfltord.cbl before the first ORDER-REQUEST is read.
000500* Every one of these five files is maintained in ascending key
000600* order by whatever produced it, so the tables can be searched
000700* with SEARCH ALL for the rest of the run instead of re-reading
000800* these files per order -- there is no KSDS in this build.
000900    1000-LOAD-REFERENCE-TABLES.
001000 
001100        PERFORM 1100-LOAD-FLIGHT-TABLE      THRU 1100-EXIT.
001200        PERFORM 1200-LOAD-AIRCRAFT-TABLE    THRU 1200-EXIT.
001300        PERFORM 1300-LOAD-NO-FLY-TABLE      THRU 1300-EXIT.
001400        PERFORM 1400-LOAD-PAYPAL-TABLE      THRU 1400-EXIT.
001500        PERFORM 1500-LOAD-CREDIT-CARD-TABLE THRU 1500-EXIT.
001600 
001700    1000-EXIT.
001800        EXIT.
001900 
002000    1100-LOAD-FLIGHT-TABLE.
002100 
002200        MOVE ZERO TO FLT-TABLE-COUNT.
002300        MOVE "N"  TO W-END-OF-FILE.
002400        OPEN INPUT FLIGHT-MASTER-FILE.
002500 
002600        PERFORM 1110-READ-FLIGHT-RECORD.
002700        PERFORM 1120-STORE-FLIGHT-RECORD UNTIL END-OF-FILE.
002800 
002900        MOVE "N" TO W-END-OF-FILE.
003000        CLOSE FLIGHT-MASTER-FILE.
003100 
003200    1100-EXIT.
003300        EXIT.
003400 
003500    1110-READ-FLIGHT-RECORD.
003600 
003700        READ FLIGHT-MASTER-FILE
003800            AT END MOVE "Y" TO W-END-OF-FILE.
003900 
004000    1120-STORE-FLIGHT-RECORD.
004100 
004200        ADD 1 TO FLT-TABLE-COUNT.
004300        MOVE FLIGHT-MASTER-RECORD TO FLT-TABLE (FLT-TABLE-COUNT).
004400        PERFORM 1110-READ-FLIGHT-RECORD.
004500 
004600    1200-LOAD-AIRCRAFT-TABLE.
004700 
004800        MOVE ZERO TO ACM-TABLE-COUNT.
004900        MOVE "N"  TO W-END-OF-FILE.
005000        OPEN INPUT AIRCRAFT-CAPACITY-FILE.
005100 
005200        PERFORM 1210-READ-AIRCRAFT-RECORD.
005300        PERFORM 1220-STORE-AIRCRAFT-RECORD UNTIL END-OF-FILE.
005400 
005500        MOVE "N" TO W-END-OF-FILE.
005600        CLOSE AIRCRAFT-CAPACITY-FILE.
005700 
005800    1200-EXIT.
005900        EXIT.
006000 
006100    1210-READ-AIRCRAFT-RECORD.
006200 
006300        READ AIRCRAFT-CAPACITY-FILE
006400            AT END MOVE "Y" TO W-END-OF-FILE.
006500 
006600    1220-STORE-AIRCRAFT-RECORD.
006700 
006800        ADD 1 TO ACM-TABLE-COUNT.
006900        MOVE AIRCRAFT-CAPACITY-RECORD TO ACM-TABLE
007000           (ACM-TABLE-COUNT).
007100        PERFORM 1210-READ-AIRCRAFT-RECORD.
007200 
007300    1300-LOAD-NO-FLY-TABLE.
007400 
007500        MOVE ZERO TO NFL-TABLE-COUNT.
007600        MOVE "N"  TO W-END-OF-FILE.
007700        OPEN INPUT NO-FLY-LIST-FILE.
007800 
007900        PERFORM 1310-READ-NO-FLY-RECORD.
008000        PERFORM 1320-STORE-NO-FLY-RECORD UNTIL END-OF-FILE.
008100 
008200        MOVE "N" TO W-END-OF-FILE.
008300        CLOSE NO-FLY-LIST-FILE.
008400 
008500    1300-EXIT.
008600        EXIT.
008700 
008800    1310-READ-NO-FLY-RECORD.
008900 
009000        READ NO-FLY-LIST-FILE
009100            AT END MOVE "Y" TO W-END-OF-FILE.
009200 
009300    1320-STORE-NO-FLY-RECORD.
009400 
009500        ADD 1 TO NFL-TABLE-COUNT.
009600        MOVE NO-FLY-LIST-RECORD TO NFL-TABLE (NFL-TABLE-COUNT).
009700        PERFORM 1310-READ-NO-FLY-RECORD.
009800 
009900    1400-LOAD-PAYPAL-TABLE.
010000 
010100        MOVE ZERO TO PPA-TABLE-COUNT.
010200        MOVE "N"  TO W-END-OF-FILE.
010300        OPEN INPUT PAYPAL-ACCOUNT-FILE.
010400 
010500        PERFORM 1410-READ-PAYPAL-RECORD.
010600        PERFORM 1420-STORE-PAYPAL-RECORD UNTIL END-OF-FILE.
010700 
010800        MOVE "N" TO W-END-OF-FILE.
010900        CLOSE PAYPAL-ACCOUNT-FILE.
011000 
011100    1400-EXIT.
011200        EXIT.
011300 
011400    1410-READ-PAYPAL-RECORD.
011500 
011600        READ PAYPAL-ACCOUNT-FILE
011700            AT END MOVE "Y" TO W-END-OF-FILE.
011800 
011900    1420-STORE-PAYPAL-RECORD.
012000 
012100        ADD 1 TO PPA-TABLE-COUNT.
012200        MOVE PAYPAL-ACCOUNT-RECORD TO PPA-TABLE (PPA-TABLE-COUNT).
012300        PERFORM 1410-READ-PAYPAL-RECORD.
012400 
012500    1500-LOAD-CREDIT-CARD-TABLE.
012600 
012700        MOVE ZERO TO CCM-TABLE-COUNT.
012800        MOVE "N"  TO W-END-OF-FILE.
012900        OPEN INPUT CREDIT-CARD-MASTER-FILE.
013000 
013100        PERFORM 1510-READ-CREDIT-CARD-RECORD.
013200        PERFORM 1520-STORE-CREDIT-CARD-RECORD UNTIL END-OF-FILE.
013300 
013400        MOVE "N" TO W-END-OF-FILE.
013500        CLOSE CREDIT-CARD-MASTER-FILE.
013600 
013700    1500-EXIT.
013800        EXIT.
013900 
014000    1510-READ-CREDIT-CARD-RECORD.
014100 
014200        READ CREDIT-CARD-MASTER-FILE
014300            AT END MOVE "Y" TO W-END-OF-FILE.
014400 
014500    1520-STORE-CREDIT-CARD-RECORD.
014600 
014700        ADD 1 TO CCM-TABLE-COUNT.
014800        MOVE CREDIT-CARD-MASTER-RECORD TO CCM-TABLE
014900           (CCM-TABLE-COUNT).
015000        PERFORM 1510-READ-CREDIT-CARD-RECORD.
