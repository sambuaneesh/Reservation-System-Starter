000100* SLCCMAST.CBL
000200* SELECT clause for the credit-card balance master.  Loaded at the
000300* start of the run and rewritten in full at
000400* 9500-REWRITE-CREDIT-CARD-MASTER
000500* time so the available-amount debits made during this run survive
000600* to the next run.
000700    SELECT CREDIT-CARD-MASTER-FILE ASSIGN TO "CCMAST"
000800           ORGANIZATION IS LINE SEQUENTIAL.
