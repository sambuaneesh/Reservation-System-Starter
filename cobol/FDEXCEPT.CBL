000100* FDEXCEPT.CBL
000200* Record layout for the rejected-order exception file.  EXC- is
000300* the data-name prefix for this layout throughout the run.
000400    FD  EXCEPTION-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  EXCEPTION-RECORD.
000700        05  EXC-CUSTOMER-NAME           PIC X(30).
000800        05  EXC-REASON-CODE             PIC X(02).
000900            88  EXC-REASON-NO-FLY       VALUE "NF".
001000            88  EXC-REASON-CAPACITY     VALUE "CP".
001100            88  EXC-REASON-PAY-INVALID  VALUE "PV".
001200            88  EXC-REASON-PAY-FAILED   VALUE "PF".
001300        05  EXC-REASON-TEXT             PIC X(60).
001400        05  FILLER                      PIC X(08).
