000100* FDPAYPAL.CBL
000200* Record layout for the PayPal account credential table.  PPA- is
000300* the data-name prefix for this layout throughout the run.
000400* PPA-PASSWORD is the lookup key into this table -- the order
000500* request carries the password the customer entered, not the
000600* e-mail address, so 4200-PAY-BY-PAYPAL in
000700* PL-PROCESS-PAYMENT.CBL searches the table on it.
000800    FD  PAYPAL-ACCOUNT-FILE
000900        LABEL RECORDS ARE STANDARD.
001000    01  PAYPAL-ACCOUNT-RECORD.
001100        05  PPA-PASSWORD                PIC X(20).
001200        05  PPA-EMAIL                   PIC X(40).
001300        05  FILLER                      PIC X(05).
