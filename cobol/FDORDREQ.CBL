000100* FDORDREQ.CBL
000200* Record layout for the pending-order batch input.  One record is
000300* one customer order: the customer, up to 10 named passengers, up
000400* to 5 flight legs (in travel order) and the chosen payment
000500* method.
000600* ORD- is the data-name prefix for this layout throughout the run.
000700    FD  ORDER-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  ORDER-REQUEST-RECORD.
001000        05  ORD-CUSTOMER-NAME           PIC X(30).
001100        05  ORD-CUSTOMER-EMAIL          PIC X(40).
001200        05  ORD-PASSENGER-COUNT         PIC 9(02).
001300        05  ORD-PASSENGER-NAME OCCURS 10 TIMES
001400                                        PIC X(30).
001500        05  ORD-FLIGHT-COUNT            PIC 9(02).
001600        05  ORD-FLIGHT-NUMBER OCCURS 5 TIMES
001700                                        PIC 9(05).
001800        05  ORD-PRICE                   PIC 9(07)V99.
001900        05  ORD-PAYMENT-TYPE            PIC X(01).
002000            88  ORD-PAY-BY-CREDIT-CARD  VALUE "C".
002100            88  ORD-PAY-BY-PAYPAL       VALUE "P".
002200        05  ORD-CC-NUMBER               PIC X(19).
002300        05  ORD-CC-EXPIRY               PIC 9(06).
002400*--------------------------------------------------------------
002500*  Alternate view of ORD-CC-EXPIRY broken into CCYY and MM so the
002600*  card-expiry edit in PL-PROCESS-PAYMENT.CBL can be extended to a
002700*  month/year range check without unpacking the field by hand.
002800        05  ORD-CC-EXPIRY-BROKEN-DOWN REDEFINES ORD-CC-EXPIRY.
002900            10  ORD-CC-EXP-CCYY         PIC 9(04).
003000            10  ORD-CC-EXP-MM           PIC 9(02).
003100        05  ORD-CC-CVV                  PIC X(04).
003200        05  ORD-PP-EMAIL                PIC X(40).
003300        05  ORD-PP-PASSWORD             PIC X(20).
003400        05  FILLER                      PIC X(02).
