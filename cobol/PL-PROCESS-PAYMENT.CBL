000100* PL-PROCESS-PAYMENT.CBL
000200* Payment strategies for the order template -- credit card and
000300* PayPal, ticket AP-0196.  Caller has already validated the order;
000400* this routine looks at ORD-PAYMENT-TYPE and branches to the
000500* matching
000600* paragraph.  Sets W-PAYMENT-ACCEPTED and, on failure,
000700* W-REJECT-REASON-CODE/-TEXT ("PV" invalid credentials, "PF"
000800* payment
000900* failed) for the EXCEPTION-RECORD.
001000    4000-PROCESS-PAYMENT.
001100 
001200        MOVE "N" TO W-PAYMENT-ACCEPTED.
001300        MOVE SPACES TO W-REJECT-REASON-CODE.
001400        MOVE SPACES TO W-REJECT-REASON-TEXT.
001500 
001600        IF ORD-PAY-BY-CREDIT-CARD
001700            PERFORM 4100-PAY-BY-CREDIT-CARD THRU 4100-EXIT
001800        ELSE
001900            IF ORD-PAY-BY-PAYPAL
002000                PERFORM 4200-PAY-BY-PAYPAL THRU 4200-EXIT
002100            ELSE
002200                MOVE "PV" TO W-REJECT-REASON-CODE
002300                MOVE "Unrecognized payment type" TO
002400                   W-REJECT-REASON-TEXT.
002500 
002600    4000-EXIT.
002700        EXIT.
002800 
002900*   1992-11-30 RLM  Card must be on file with matching expiry and
003000*   CVV;
003100*   the charge must not push the available limit below zero --
003200*   exact
003300*   balance exhaustion to zero is allowed, not rejected (ticket
003400*   AP-0074).
003500    4100-PAY-BY-CREDIT-CARD.
003600 
003700        SET CCM-IDX TO 1.
003800        SEARCH ALL CCM-TABLE
003900            AT END
004000                MOVE "N" TO W-FOUND-CC-RECORD
004100            WHEN CCM-TBL-NUMBER (CCM-IDX) = ORD-CC-NUMBER
004200                MOVE "Y" TO W-FOUND-CC-RECORD.
004300 
004400        IF NOT FOUND-CC-RECORD
004500            MOVE "PV" TO W-REJECT-REASON-CODE
004600            MOVE "Credit card information is not valid"
004700                                          TO W-REJECT-REASON-TEXT
004800        ELSE
004900            IF CCM-TBL-EXPIRY (CCM-IDX) NOT = ORD-CC-EXPIRY
005000               OR CCM-TBL-CVV (CCM-IDX) NOT = ORD-CC-CVV
005100                MOVE "PV" TO W-REJECT-REASON-CODE
005200                MOVE "Credit card information is not valid"
005300                                          TO W-REJECT-REASON-TEXT
005400            ELSE
005500                COMPUTE W-CC-REMAINING-AMOUNT ROUNDED =
005600                        CCM-TBL-AVAIL-AMOUNT (CCM-IDX) - ORD-PRICE
005700                IF W-CC-REMAINING-AMOUNT < ZERO
005800                    MOVE "PF" TO W-REJECT-REASON-CODE
005900                    MOVE "Card limit reached" TO
006000                       W-REJECT-REASON-TEXT
006100                ELSE
006200                    MOVE W-CC-REMAINING-AMOUNT
006300                                      TO CCM-TBL-AVAIL-AMOUNT
006400                                         (CCM-IDX)
006500                    MOVE "Y" TO W-PAYMENT-ACCEPTED.
006600 
006700    4100-EXIT.
006800        EXIT.
006900 
007000*   1992-11-30 RLM  PayPal has no balance to debit in this system
007100*   --
007200*   a password/email match is the whole of the check.
007300    4200-PAY-BY-PAYPAL.
007400 
007500        SET PPA-IDX TO 1.
007600        SEARCH ALL PPA-TABLE
007700            AT END
007800                MOVE "N" TO W-FOUND-PAYPAL-ACCOUNT
007900            WHEN PPA-TBL-PASSWORD (PPA-IDX) = ORD-PP-PASSWORD
008000                MOVE "Y" TO W-FOUND-PAYPAL-ACCOUNT.
008100 
008200        IF NOT FOUND-PAYPAL-ACCOUNT
008300            MOVE "PV" TO W-REJECT-REASON-CODE
008400            MOVE "PayPal credentials are not valid"
008500                                          TO W-REJECT-REASON-TEXT
008600        ELSE
008700            IF PPA-TBL-EMAIL (PPA-IDX) NOT = ORD-PP-EMAIL
008800                MOVE "PV" TO W-REJECT-REASON-CODE
008900                MOVE "PayPal credentials are not valid"
009000                                          TO W-REJECT-REASON-TEXT
009100            ELSE
009200                MOVE "Y" TO W-PAYMENT-ACCEPTED.
009300 
009400    4200-EXIT.
009500        EXIT.
