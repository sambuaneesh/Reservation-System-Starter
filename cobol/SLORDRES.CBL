000100* SLORDRES.CBL
000200* SELECT clause for the accepted-order posting output file.
000300    SELECT ORDER-RESULT-FILE ASSIGN TO "ORDRES"
000400           ORGANIZATION IS LINE SEQUENTIAL.
