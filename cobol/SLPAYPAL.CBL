000100* SLPAYPAL.CBL
000200* SELECT clause for the PayPal account credential table.
000300    SELECT PAYPAL-ACCOUNT-FILE ASSIGN TO "PAYPAL"
000400           ORGANIZATION IS LINE SEQUENTIAL.
