000100* FDORDRES.CBL
000200* Record layout for the accepted-order posting output.  RES- is
000300* the
000400* data-name prefix for this layout throughout the run.
000500    FD  ORDER-RESULT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  ORDER-RESULT-RECORD.
000800        05  RES-ORDER-ID                PIC 9(08).
000900        05  RES-CUSTOMER-NAME           PIC X(30).
001000        05  RES-PRICE                   PIC 9(07)V99.
001100        05  RES-PAYMENT-TYPE            PIC X(01).
001200        05  RES-STATUS                  PIC X(01).
001300            88  RES-ACCEPTED            VALUE "A".
001400        05  FILLER                      PIC X(04).
