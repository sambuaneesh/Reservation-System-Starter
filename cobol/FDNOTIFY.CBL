000100* FDNOTIFY.CBL
000200* Record layout for the customer-notification fan-out log.  NOT-
000300* is the data-name prefix for this layout throughout the run.
000400    FD  NOTIFICATION-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  NOTIFICATION-RECORD.
000700        05  NOT-CUSTOMER-NAME           PIC X(30).
000800        05  NOT-FLIGHT-NUMBER           PIC 9(05).
000900        05  NOT-MESSAGE                 PIC X(80).
001000        05  FILLER                      PIC X(05).
