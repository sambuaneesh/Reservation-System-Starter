000100* FDFLTMAS.CBL
000200* Record layout for the scheduled-flight catalogue.  FLT-NUMBER is
000300* the unique key used to build FLT-TABLE in wsfltord.cbl.  FLT- is
000400* the data-name prefix for this layout throughout the run.
000500    FD  FLIGHT-MASTER-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  FLIGHT-MASTER-RECORD.
000800        05  FLT-NUMBER                  PIC 9(05).
000900        05  FLT-DEP-CODE                PIC X(03).
001000        05  FLT-ARR-CODE                PIC X(03).
001100        05  FLT-AIRCRAFT-TYPE           PIC X(10).
001200            88  FLT-IS-PLANE            VALUE "PLANE".
001300            88  FLT-IS-HELICOPTER       VALUE "HELICOPTER".
001400            88  FLT-IS-DRONE            VALUE "DRONE".
001500        05  FLT-AIRCRAFT-MODEL          PIC X(10).
001600        05  FLT-DEPARTURE-DATE          PIC 9(08).
001700*--------------------------------------------------------------
001800*  Alternate view of FLT-DEPARTURE-DATE as CCYY/MM/DD, used by the
001900*  journey-duration arithmetic in PL-COMPUTE-JOURNEY.CBL.
002000        05  FLT-DEP-DATE-BROKEN-DOWN REDEFINES FLT-DEPARTURE-DATE.
002100            10  FLT-DEP-DATE-CCYY       PIC 9(04).
002200            10  FLT-DEP-DATE-MM         PIC 9(02).
002300            10  FLT-DEP-DATE-DD         PIC 9(02).
002400        05  FLT-DEPARTURE-TIME          PIC 9(04).
002500*--------------------------------------------------------------
002600*  Alternate view of FLT-DEPARTURE-TIME as HH:MM, used by the
002700*  arrival-time-estimate paragraph.
002800        05  FLT-DEP-TIME-BROKEN-DOWN REDEFINES FLT-DEPARTURE-TIME.
002900            10  FLT-DEP-TIME-HH         PIC 9(02).
003000            10  FLT-DEP-TIME-MM         PIC 9(02).
003100        05  FLT-CURRENT-PRICE           PIC 9(07)V99.
003200        05  FLT-BOOKED-SEATS            PIC 9(04).
003300        05  FLT-DISTANCE-MILES          PIC 9(05).
003400        05  FILLER                      PIC X(08).
