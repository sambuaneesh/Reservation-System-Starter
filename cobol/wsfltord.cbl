000100 
000200* wsfltord.cbl
000300*-----------------------------------------------------------------
000400*   WORKING-STORAGE shared by process-flight-orders.cob and the
000500*   PL-xxxx
000600*   paragraph libraries it COPYs.  Holds the five reference tables
000700*   that
000800*   are loaded once at 1000-LOAD-REFERENCE-TABLES time (see
000900*   PL-LOAD-REFERENCE-TABLES.CBL) and searched read-only for the
001000*   rest
001100*   of the run, the run's accumulators, and the current-order work
001200*   area used while validating, pricing and paying one order.
001300*-----------------------------------------------------------------
001400 
001500      01  FLT-TABLE-AREA.
001600          05  FLT-TABLE-COUNT             PIC 9(04) COMP.
001700          05  FLT-TABLE OCCURS 1 TO 500 TIMES
001800                        DEPENDING ON FLT-TABLE-COUNT
001900                        ASCENDING KEY FLT-TBL-NUMBER
002000                        INDEXED BY FLT-IDX.
002100              10  FLT-TBL-NUMBER          PIC 9(05).
002200              10  FLT-TBL-DEP-CODE        PIC X(03).
002300              10  FLT-TBL-ARR-CODE        PIC X(03).
002400              10  FLT-TBL-AIRCRAFT-TYPE   PIC X(10).
002500              10  FLT-TBL-AIRCRAFT-MODEL  PIC X(10).
002600              10  FLT-TBL-DEP-DATE        PIC 9(08).
002700              10  FLT-TBL-DEP-TIME        PIC 9(04).
002800              10  FLT-TBL-CURRENT-PRICE   PIC 9(07)V99.
002900              10  FLT-TBL-BOOKED-SEATS    PIC 9(04).
003000              10  FLT-TBL-DISTANCE-MILES  PIC 9(05).
003100              10  FILLER                  PIC X(08).
003200 
003300      01  ACM-TABLE-AREA.
003400          05  ACM-TABLE-COUNT             PIC 9(03) COMP.
003500          05  ACM-TABLE OCCURS 1 TO 50 TIMES
003600                        DEPENDING ON ACM-TABLE-COUNT
003700                        ASCENDING KEY ACM-TBL-TYPE ACM-TBL-MODEL
003800                        INDEXED BY ACM-IDX.
003900              10  ACM-TBL-TYPE            PIC X(10).
004000              10  ACM-TBL-MODEL           PIC X(10).
004100              10  ACM-TBL-PASS-CAPACITY   PIC 9(04).
004200              10  ACM-TBL-CREW-CAPACITY   PIC 9(02).
004300              10  FILLER                  PIC X(04).
004400 
004500      01  NFL-TABLE-AREA.
004600          05  NFL-TABLE-COUNT             PIC 9(03) COMP.
004700          05  NFL-TABLE OCCURS 1 TO 200 TIMES
004800                        DEPENDING ON NFL-TABLE-COUNT
004900                        ASCENDING KEY NFL-TBL-NAME
005000                        INDEXED BY NFL-IDX.
005100              10  NFL-TBL-NAME            PIC X(30).
005200              10  FILLER                  PIC X(05).
005300 
005400      01  PPA-TABLE-AREA.
005500          05  PPA-TABLE-COUNT             PIC 9(03) COMP.
005600          05  PPA-TABLE OCCURS 1 TO 200 TIMES
005700                        DEPENDING ON PPA-TABLE-COUNT
005800                        ASCENDING KEY PPA-TBL-PASSWORD
005900                        INDEXED BY PPA-IDX.
006000              10  PPA-TBL-PASSWORD        PIC X(20).
006100              10  PPA-TBL-EMAIL           PIC X(40).
006200              10  FILLER                  PIC X(05).
006300 
006400      01  CCM-TABLE-AREA.
006500          05  CCM-TABLE-COUNT             PIC 9(04) COMP.
006600          05  CCM-TABLE OCCURS 1 TO 500 TIMES
006700                        DEPENDING ON CCM-TABLE-COUNT
006800                        ASCENDING KEY CCM-TBL-NUMBER
006900                        INDEXED BY CCM-IDX.
007000              10  CCM-TBL-NUMBER          PIC X(19).
007100              10  CCM-TBL-EXPIRY          PIC 9(06).
007200              10  CCM-TBL-CVV             PIC X(04).
007300              10  CCM-TBL-AVAIL-AMOUNT    PIC 9(07)V99.
007400              10  FILLER                  PIC X(06).
007500 
007600*-----------------------------------------------------------------
007700*   Run-scoped (customer, flight) booking table, built up as
007800*   orders are
007900*   accepted (PL-NOTIFY-FLIGHT-CHANGE.CBL,
008000*   6000-NOTIFY-NEW-PASSENGERS)
008100*   and walked again at end of run by 6100-NOTIFY-FLIGHT-CHANGES
008200*   to fan
008300*   out price-change/cancellation notices to every customer
008400*   holding a
008500*   booking on the affected flight.
008600 
008700      01  BK-TABLE-AREA.
008800          05 BK-TABLE-COUNT PIC 9(04) COMP VALUE ZERO.
008900          05  BK-TABLE OCCURS 2000 TIMES
009000                        INDEXED BY BK-IDX.
009100              10  BK-CUSTOMER-NAME        PIC X(30).
009200              10  BK-FLIGHT-NUMBER        PIC 9(05).
009300              10  FILLER                  PIC X(10).
009400 
009500*-----------------------------------------------------------------
009600*   Search-key work fields -- moved in by the calling paragraph
009700*   just
009800*   ahead of a PERFORM ... THRU on one of the PL-LOOK-FOR-xxx
009900*   keyed
010000*   search paragraphs, the way this shop passes one value into a
010100*   shared lookup routine.
010200 
010300      01  W-SEARCH-FLIGHT-NUMBER        PIC 9(05).
010400      01  W-SEARCH-AIRCRAFT-TYPE        PIC X(10).
010500      01  W-SEARCH-AIRCRAFT-MODEL       PIC X(10).
010600      01  W-SEARCH-NO-FLY-NAME          PIC X(30).
010700 
010800*-----------------------------------------------------------------
010900*   End-of-file and found/not-found switches, shop style (W-
011000*   prefix,
011100*   single-character field, 88-level condition names). 
011200*   W-END-OF-FILE
011300*   is the generic switch used by every PL-LOAD-xxx
011400*   reference-table
011500*   loader; W-END-OF-ORDERS is dedicated to the ORDER-REQUEST main
011600*   loop in process-flight-orders.cob.
011700 
011800      01  W-END-OF-FILE                 PIC X.
011900          88  END-OF-FILE               VALUE "Y".
012000 
012100      01  W-END-OF-ORDERS               PIC X.
012200          88  END-OF-ORDERS             VALUE "Y".
012300 
012400      01  W-FOUND-FLIGHT-RECORD         PIC X.
012500          88  FOUND-FLIGHT-RECORD       VALUE "Y".
012600 
012700      01  W-FOUND-AIRCRAFT-RECORD       PIC X.
012800          88  FOUND-AIRCRAFT-RECORD     VALUE "Y".
012900 
013000      01  W-FOUND-NO-FLY-NAME           PIC X.
013100          88  FOUND-NO-FLY-NAME         VALUE "Y".
013200 
013300      01  W-FOUND-PAYPAL-ACCOUNT        PIC X.
013400          88  FOUND-PAYPAL-ACCOUNT      VALUE "Y".
013500 
013600      01  W-FOUND-CC-RECORD             PIC X.
013700          88  FOUND-CC-RECORD           VALUE "Y".
013800 
013900      01  W-ORDER-IS-VALID              PIC X.
014000          88  ORDER-IS-VALID            VALUE "Y".
014100 
014200      01  W-ORDER-IS-CLOSED             PIC X.
014300          88  ORDER-IS-CLOSED           VALUE "Y".
014400 
014500      01  W-PAYMENT-ACCEPTED            PIC X.
014600          88  PAYMENT-ACCEPTED          VALUE "Y".
014700 
014800*-----------------------------------------------------------------
014900*   Current-order work area -- the reason for a rejection, the leg
015000*   being examined, and the accumulators a journey is built up in.
015100*   WJ- is the prefix for the journey work fields
015200*   (Working-Journey).
015300 
015400      01  W-REJECT-REASON-CODE          PIC X(02).
015500      01  W-REJECT-REASON-TEXT          PIC X(60).
015600 
015700      01  W-LEG-IDX                     PIC 9(02) COMP.
015800      01  W-PSGR-IDX                    PIC 9(02) COMP.
015900      01  W-LEG-AVAILABLE-CAPACITY      PIC 9(04) COMP.
016000      01  W-FLT-IDX-SAVE                PIC 9(04) COMP.
016100      01  W-CC-REMAINING-AMOUNT         PIC S9(07)V99.
016200 
016300      01  WJ-JOURNEY-AREA.
016400          05  WJ-TOTAL-PRICE            PIC 9(07)V99.
016500          05  WJ-TOTAL-DISTANCE         PIC 9(06).
016600          05  WJ-MIN-AVAIL-CAPACITY     PIC 9(04) COMP.
016700          05  WJ-PRIOR-ARR-DATE         PIC 9(08).
016800          05  WJ-PRIOR-ARR-TIME         PIC 9(04).
016900          05  WJ-PRIOR-ARR-CODE         PIC X(03).
017000          05  WJ-LEG-ARR-DATE           PIC 9(08).
017100          05  WJ-LEG-ARR-TIME           PIC 9(04).
017200          05  WJ-DURATION-MINUTES       PIC 9(05) COMP.
017300          05  WJ-DEP-HH                 PIC 9(02) COMP.
017400          05  WJ-DEP-MM                 PIC 9(02) COMP.
017500          05  WJ-ARR-HH                 PIC 9(02) COMP.
017600          05  WJ-ARR-MM                 PIC 9(02) COMP.
017700          05  WJ-DEP-TOTAL-MINUTES      PIC 9(05) COMP.
017800          05  WJ-ARR-TOTAL-MINUTES      PIC 9(05) COMP.
017900          05  WJ-CONNECTIONS-OK         PIC X.
018000              88  WJ-CONNECTIONS-VALID  VALUE "Y".
018100          05  FILLER                    PIC X(04).
018200 
018300*-----------------------------------------------------------------
018400*   Run totals, printed in the SUMMARY-REPORT footer by
018500*   8200-PRINT-TOTALS-FOOTER.  All counts are COMP per shop
018600*   standard;
018700*   the revenue total stays zoned DISPLAY like every money field
018800*   in
018900*   this run.
019000 
019100      01  WS-NEXT-ORDER-ID              PIC 9(08) COMP.
019200      01  WS-ACCEPTED-COUNT             PIC 9(06) COMP VALUE ZERO.
019300      01  WS-REJECTED-NF-COUNT          PIC 9(06) COMP VALUE ZERO.
019400      01  WS-REJECTED-CP-COUNT          PIC 9(06) COMP VALUE ZERO.
019500      01  WS-REJECTED-PV-COUNT          PIC 9(06) COMP VALUE ZERO.
019600      01  WS-REJECTED-PF-COUNT          PIC 9(06) COMP VALUE ZERO.
019700      01  WS-NOTIFICATION-COUNT         PIC 9(06) COMP VALUE ZERO.
019800      01  WS-REVENUE-TOTAL              PIC 9(09)V99 VALUE ZERO.
019900 
020000*-----------------------------------------------------------------
020100*   1997-08-05 RLM  Rate-change fan-out hook -- see
020200*   PL-NOTIFY-FLIGHT-CHANGE.CBL, 6100-NOTIFY-FLIGHT-CHANGES.  No
020300*   rate-update feed is read by this job, so WS-RATE-CHANGE-COUNT
020400*   stays zero for the life of the run.
020500 
020600      01  WS-RATE-CHANGE-COUNT          PIC 9(04) COMP VALUE ZERO.
020700      01  W-CHANGED-FLIGHT-NUMBER       PIC 9(05).
020800      01  W-CHANGED-DEP-CODE            PIC X(03).
020900      01  W-CHANGED-ARR-CODE            PIC X(03).
021000      01  W-CHANGE-TEXT                 PIC X(60).
021100 
021200*-----------------------------------------------------------------
021300*   Run date, stamped on the SUMMARY-REPORT title line.
021400*   1999-02-18 CRM  Y2K fix -- was ACCEPT WS-RUN-DATE FROM DATE
021500*   (YYMMDD,
021600*   2-digit year); changed to the 4-digit CCYYMMDD form below so
021700*   the
021800*   report heading does not wrap back to 1900 after the
021900*   millennium.
022000 
022100      01  WS-RUN-DATE                   PIC 9(08).
022200      01  WS-RUN-DATE-BROKEN-DOWN REDEFINES WS-RUN-DATE.
022300          05  WS-RUN-DATE-CCYY          PIC 9(04).
022400          05  WS-RUN-DATE-MM            PIC 9(02).
022500          05  WS-RUN-DATE-DD            PIC 9(02).
022600 
022700      77  DUMMY                         PIC X.
