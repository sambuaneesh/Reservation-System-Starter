000100* PL-LOOK-FOR-FLIGHT-RECORD.CBL
000200* Keyed SEARCH ALL of FLT-TABLE (loaded by
000300* PL-LOAD-REFERENCE-TABLES.CBL)
000400* on W-SEARCH-FLIGHT-NUMBER.  Caller moves the flight number to
000500* W-SEARCH-FLIGHT-NUMBER before the PERFORM; on return
000600* FOUND-FLIGHT-RECORD is set and, when found, FLT-IDX points at
000700* the
000800* matching FLT-TABLE occurrence for the caller to reference.
000900    3000-LOOK-FOR-FLIGHT-RECORD.
001000 
001100        MOVE "N" TO W-FOUND-FLIGHT-RECORD.
001200        SET FLT-IDX TO 1.
001300        SEARCH ALL FLT-TABLE
001400            AT END
001500                MOVE "N" TO W-FOUND-FLIGHT-RECORD
001600            WHEN FLT-TBL-NUMBER (FLT-IDX) = W-SEARCH-FLIGHT-NUMBER
001700                MOVE "Y" TO W-FOUND-FLIGHT-RECORD.
001800 
001900    3000-EXIT.
002000        EXIT.
