000100* FDACFTCP.CBL
000200* Record layout for the aircraft model/type to capacity table.
000300* ACM- is the data-name prefix for this layout throughout the run.
000400    FD  AIRCRAFT-CAPACITY-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  AIRCRAFT-CAPACITY-RECORD.
000700        05  ACM-TYPE                    PIC X(10).
000800        05  ACM-MODEL                   PIC X(10).
000900        05  ACM-PASSENGER-CAPACITY      PIC 9(04).
001000        05  ACM-CREW-CAPACITY           PIC 9(02).
001100        05  FILLER                      PIC X(04).
