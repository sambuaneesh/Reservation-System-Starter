000100* SLORDREQ.CBL
000200* SELECT clause for the nightly order-request input file.
000300    SELECT ORDER-REQUEST-FILE ASSIGN TO "ORDREQ"
000400           ORGANIZATION IS LINE SEQUENTIAL.
