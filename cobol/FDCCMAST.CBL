000100* FDCCMAST.CBL
000200* Record layout for the credit-card balance master.  CCM- is the
000300* data-name prefix for this layout throughout the run.  The
000400* available-amount is debited in place as orders are charged and
000500* the whole table is rewritten to this file at end of run by
000600* 9500-REWRITE-CREDIT-CARD-MASTER in process-flight-orders.cob.
000700    FD  CREDIT-CARD-MASTER-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  CREDIT-CARD-MASTER-RECORD.
001000        05  CCM-NUMBER                  PIC X(19).
001100        05  CCM-EXPIRY                  PIC 9(06).
001200*--------------------------------------------------------------
001300*  Alternate view of CCM-EXPIRY as CCYY/MM, kept for symmetry with
001400*  ORD-CC-EXPIRY-BROKEN-DOWN in FDORDREQ.CBL.
001500        05  CCM-EXPIRY-BROKEN-DOWN REDEFINES CCM-EXPIRY.
001600            10  CCM-EXP-CCYY            PIC 9(04).
001700            10  CCM-EXP-MM              PIC 9(02).
001800        05  CCM-CVV                     PIC X(04).
001900        05  CCM-AVAILABLE-AMOUNT        PIC 9(07)V99.
002000        05  FILLER                      PIC X(06).
