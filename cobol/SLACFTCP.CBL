000100* SLACFTCP.CBL
000200* SELECT clause for the aircraft-model capacity table.
000300    SELECT AIRCRAFT-CAPACITY-FILE ASSIGN TO "ACFTCAP"
000400           ORGANIZATION IS LINE SEQUENTIAL.
