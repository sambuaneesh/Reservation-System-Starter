000100* PL-COMPUTE-JOURNEY.CBL
000200* Sums price and distance across the legs of the current order,
000300* checks leg-to-leg connectivity and chronology for a multi-leg
000400* journey, estimates each leg's arrival date/time at a fixed 800
000500* mile-per-hour cruising speed, and carries forward the binding
000600* (minimum) available capacity across all legs.  Caller must have
000700* already moved ORD-FLIGHT-COUNT and the ORD-FLIGHT-NUMBER table
000800* for
000900* the order being processed; WJ-JOURNEY-AREA on return holds the
001000* totals PL-VALIDATE-ORDER.CBL and process-flight-orders.cob need.
001100    5000-COMPUTE-JOURNEY.
001200 
001300        MOVE ZERO TO WJ-TOTAL-PRICE.
001400        MOVE ZERO TO WJ-TOTAL-DISTANCE.
001500        MOVE ZERO TO WJ-PRIOR-ARR-DATE.
001600        MOVE ZERO TO WJ-PRIOR-ARR-TIME.
001700        MOVE SPACES TO WJ-PRIOR-ARR-CODE.
001800        MOVE 9999 TO WJ-MIN-AVAIL-CAPACITY.
001900        MOVE "Y" TO WJ-CONNECTIONS-OK.
002000        SET W-LEG-IDX TO 1.
002100        PERFORM 5100-ACCUMULATE-ONE-LEG THRU 5100-EXIT
002200                UNTIL W-LEG-IDX > ORD-FLIGHT-COUNT.
002300 
002400    5000-EXIT.
002500        EXIT.
002600 
002700    5100-ACCUMULATE-ONE-LEG.
002800 
002900        MOVE ORD-FLIGHT-NUMBER (W-LEG-IDX) TO
003000           W-SEARCH-FLIGHT-NUMBER.
003100        PERFORM 3000-LOOK-FOR-FLIGHT-RECORD THRU 3000-EXIT.
003200        SET W-FLT-IDX-SAVE TO FLT-IDX.
003300 
003400        ADD FLT-TBL-CURRENT-PRICE (W-FLT-IDX-SAVE) TO
003500           WJ-TOTAL-PRICE.
003600        ADD FLT-TBL-DISTANCE-MILES (W-FLT-IDX-SAVE) TO
003700           WJ-TOTAL-DISTANCE.
003800 
003900*       1995-06-09 RLM  Duration = distance / 800 MPH, rounded to
004000*       the
004100*       nearest minute; arrival = departure + duration.  Kept as
004200*       its
004300*       own paragraph so a future change to cruising speed touches
004400*       one spot.
004500        PERFORM 5200-ESTIMATE-LEG-ARRIVAL THRU 5200-EXIT.
004600 
004700        IF W-LEG-IDX > 1
004800            IF FLT-TBL-DEP-CODE (W-FLT-IDX-SAVE) NOT =
004900               WJ-PRIOR-ARR-CODE
005000                MOVE "N" TO WJ-CONNECTIONS-OK
005100            ELSE
005200                IF FLT-TBL-DEP-DATE (W-FLT-IDX-SAVE) <
005300                   WJ-PRIOR-ARR-DATE
005400                    MOVE "N" TO WJ-CONNECTIONS-OK
005500                ELSE
005600                    IF FLT-TBL-DEP-DATE (W-FLT-IDX-SAVE)
005700                                                =
005800                                                WJ-PRIOR-ARR-DATE
005900                       AND FLT-TBL-DEP-TIME (W-FLT-IDX-SAVE)
006000                               NOT > WJ-PRIOR-ARR-TIME
006100                        MOVE "N" TO WJ-CONNECTIONS-OK.
006200 
006300        MOVE WJ-LEG-ARR-DATE TO WJ-PRIOR-ARR-DATE.
006400        MOVE WJ-LEG-ARR-TIME TO WJ-PRIOR-ARR-TIME.
006500        MOVE FLT-TBL-ARR-CODE (W-FLT-IDX-SAVE) TO
006600           WJ-PRIOR-ARR-CODE.
006700 
006800        MOVE FLT-TBL-AIRCRAFT-TYPE (W-FLT-IDX-SAVE)
006900                                      TO W-SEARCH-AIRCRAFT-TYPE.
007000        MOVE FLT-TBL-AIRCRAFT-MODEL (W-FLT-IDX-SAVE)
007100                                      TO W-SEARCH-AIRCRAFT-MODEL.
007200        PERFORM 3100-LOOK-FOR-AIRCRAFT-CAPACITY THRU 3100-EXIT.
007300 
007400        COMPUTE W-LEG-AVAILABLE-CAPACITY =
007500                ACM-TBL-PASS-CAPACITY (ACM-IDX)
007600                - FLT-TBL-BOOKED-SEATS (W-FLT-IDX-SAVE).
007700 
007800        IF W-LEG-AVAILABLE-CAPACITY < WJ-MIN-AVAIL-CAPACITY
007900            MOVE W-LEG-AVAILABLE-CAPACITY TO
008000               WJ-MIN-AVAIL-CAPACITY.
008100 
008200        SET W-LEG-IDX UP BY 1.
008300 
008400    5100-EXIT.
008500        EXIT.
008600 
008700    5200-ESTIMATE-LEG-ARRIVAL.
008800 
008900        COMPUTE WJ-DURATION-MINUTES ROUNDED =
009000                FLT-TBL-DISTANCE-MILES (W-FLT-IDX-SAVE) / 800 *
009100                   60.
009200 
009300        DIVIDE FLT-TBL-DEP-TIME (W-FLT-IDX-SAVE) BY 100
009400                GIVING WJ-DEP-HH REMAINDER WJ-DEP-MM.
009500        COMPUTE WJ-DEP-TOTAL-MINUTES = (WJ-DEP-HH * 60) +
009600           WJ-DEP-MM.
009700        COMPUTE WJ-ARR-TOTAL-MINUTES =
009800                WJ-DEP-TOTAL-MINUTES + WJ-DURATION-MINUTES.
009900 
010000        MOVE FLT-TBL-DEP-DATE (W-FLT-IDX-SAVE) TO WJ-LEG-ARR-DATE.
010100 
010200*       1996-11-02 RLM  This run carries no calendar-arithmetic
010300*       routine (see the old wsdate.cbl, accept/validate only); a
010400*       leg landing past midnight rolls the arrival date forward
010500*       by
010600*       one day.  A single leg spanning more than 24 hours of
010700*       flight
010800*       time is not supported by this estimate.
010900        IF WJ-ARR-TOTAL-MINUTES NOT < 1440
011000            SUBTRACT 1440 FROM WJ-ARR-TOTAL-MINUTES
011100            ADD 1 TO WJ-LEG-ARR-DATE.
011200 
011300        DIVIDE WJ-ARR-TOTAL-MINUTES BY 60
011400                GIVING WJ-ARR-HH REMAINDER WJ-ARR-MM.
011500        COMPUTE WJ-LEG-ARR-TIME = (WJ-ARR-HH * 100) + WJ-ARR-MM.
011600 
011700    5200-EXIT.
011800        EXIT.
