000100* SLNOFLY.CBL
000200* SELECT clause for the no-fly-list reference file.
000300    SELECT NO-FLY-LIST-FILE ASSIGN TO "NOFLY"
000400           ORGANIZATION IS LINE SEQUENTIAL.
