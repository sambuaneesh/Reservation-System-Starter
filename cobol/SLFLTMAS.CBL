000100* SLFLTMAS.CBL
000200* SELECT clause for the scheduled-flight catalogue.  Read once at
000300* 1100-LOAD-FLIGHT-TABLE time and held in FLT-TABLE for the life
000400* of the run (keyed lookups are SEARCH ALL against FLT-TABLE, not
000500* re-reads of this file -- see wsfltord.cbl).
000600    SELECT FLIGHT-MASTER-FILE ASSIGN TO "FLTMAST"
000700           ORGANIZATION IS LINE SEQUENTIAL.
