000100* PL-LOOK-FOR-NO-FLY-NAME.CBL
000200* Keyed SEARCH ALL of NFL-TABLE on W-SEARCH-NO-FLY-NAME.  Exact
000300* case-sensitive string match only -- no INSPECT ... CONVERTING is
000400* performed here; a no-fly name must match the watch-list entry
000500* letter for letter or it is not a match (ticket AP-0144).
000600    3200-LOOK-FOR-NO-FLY-NAME.
000700 
000800        MOVE "N" TO W-FOUND-NO-FLY-NAME.
000900        SET NFL-IDX TO 1.
001000        SEARCH ALL NFL-TABLE
001100            AT END
001200                MOVE "N" TO W-FOUND-NO-FLY-NAME
001300            WHEN NFL-TBL-NAME (NFL-IDX) = W-SEARCH-NO-FLY-NAME
001400                MOVE "Y" TO W-FOUND-NO-FLY-NAME.
001500 
001600    3200-EXIT.
001700        EXIT.
