000100* SLNOTIFY.CBL
000200* SELECT clause for the customer-notification fan-out log.
000300    SELECT NOTIFICATION-FILE ASSIGN TO "NOTIFY"
000400           ORGANIZATION IS LINE SEQUENTIAL.
